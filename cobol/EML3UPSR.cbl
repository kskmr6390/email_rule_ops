000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  EML3UPSR                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Stout                                              00000700
000800*                                                                 00000800
000900* EMAIL STORE UPDATE/UPSERT.  CALLED BY EML1.  READS THE INCOMING 00000900
001000* EMAIL-TRANS FILE AND MERGES IT AGAINST THE EXISTING, EMAIL-ID   00001000
001100* SEQUENCED EMAIL-STORE FILE, PRODUCING THE MERGED STAGING        00001100
001200* GENERATION EMLSTG.  A RECORD FOUND BY KEY IS OVERLAID FROM THE  00001200
001300* TRANSACTION AND RESTAMPED; A RECORD NOT FOUND IS INSERTED.      00001300
001400*                                                                 00001400
001500* DESCENDS FROM THE SAM3ABND CUSTOMER-FILE/TRANSACTION-FILE MERGE 00001500
001600* USED BY THE SYSTEMS GROUP DEBUGGING LAB.  NO DELETE TRANSACTION 00001600
001700* TYPE EXISTS ON THIS FEED; EVERY TRANSACTION IS EITHER AN UPDATE 00001700
001800* OR AN ADD, DECIDED BY WHETHER THE KEY IS FOUND ON THE STORE.    00001800
001900***************************************************************** 00001900
002000*                                                                 00002000
002100* CL01  09/05/91  D.STOUT    ORIGINAL - MAIL STORE UPSERT REWRITE 00002100
002200* CL02  04/17/92  D.STOUT    TKT 1140 - MAX-RECORDS CEILING PASSED00002200
002300*                            DOWN FROM EML1, STOP STORING AT LIMIT00002300
002400* CL03  08/30/94  R.PELLETR  TKT 1533 - SKIP COUNT NO LONGER ADDS 00002400
002500*                            TO THE ERROR TOTAL, IT IS NOT A TRAN 00002500
002600*                            FAILURE                              00002600
002700* CL04  02/24/99  D.STOUT    Y2K - TIMESTAMPS NOW 14-DIGIT,       00002700
002800*                            CURRENT-YEAR WIDENED TO 4 DIGITS     00002800
002900***************************************************************** 00002900
003000 IDENTIFICATION DIVISION.                                         00003000
003100 PROGRAM-ID. EML3UPSR.                                            00003100
003200 AUTHOR. D.STOUT.                                                 00003200
003300 INSTALLATION. SYSTEMS GROUP - BATCH OPERATIONS.                  00003300
003400 DATE-WRITTEN. 09/05/91.                                          00003400
003500 DATE-COMPILED.                                                   00003500
003600 SECURITY. NON-CONFIDENTIAL.                                      00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-370.                                        00003900
004000 OBJECT-COMPUTER. IBM-370.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500                                                                  00004500
004600     SELECT EMAIL-STORE-FILE ASSIGN TO EMLSTOR                    00004600
004700            ACCESS IS SEQUENTIAL                                  00004700
004800            FILE STATUS  IS  WS-STORFILE-STATUS.                  00004800
004900                                                                  00004900
005000     SELECT EMAIL-TRANS-FILE ASSIGN TO EMLTRAN                    00005000
005100            ACCESS IS SEQUENTIAL                                  00005100
005200            FILE STATUS  IS  WS-TRANFILE-STATUS.                  00005200
005300                                                                  00005300
005400     SELECT EMAIL-STORE-STG-FILE ASSIGN TO EMLSTG                 00005400
005500            ACCESS IS SEQUENTIAL                                  00005500
005600            FILE STATUS  IS  WS-STGFILE-STATUS.                   00005600
005700                                                                  00005700
005800***************************************************************** 00005800
005900 DATA DIVISION.                                                   00005900
006000 FILE SECTION.                                                    00006000
006100                                                                  00006100
006200 FD  EMAIL-STORE-FILE                                             00006200
006300     RECORDING MODE IS F.                                         00006300
006400 01  STOR-REC-FD                 PIC X(620).                      00006400
006500                                                                  00006500
006600 FD  EMAIL-TRANS-FILE                                             00006600
006700     RECORDING MODE IS F.                                         00006700
006800 COPY EMAILCPY REPLACING ==:TAG:== BY ==TRAN==.                   00006800
006900                                                                  00006900
007000 FD  EMAIL-STORE-STG-FILE                                         00007000
007100     RECORDING MODE IS F.                                         00007100
007200 COPY EMAILCPY REPLACING ==:TAG:== BY ==STG==.                    00007200
007300                                                                  00007300
007400***************************************************************** 00007400
007500 WORKING-STORAGE SECTION.                                         00007500
007600***************************************************************** 00007600
007700*                                                                 00007700
007800 01  SYSTEM-DATE-AND-TIME.                                        00007800
007900     05  CURRENT-DATE.                                            00007900
008000         10  CURRENT-YEAR            PIC 9(4).                    00008000
008100         10  CURRENT-MONTH           PIC 9(2).                    00008100
008200         10  CURRENT-DAY             PIC 9(2).                    00008200
008300     05  CURRENT-TIME.                                            00008300
008400         10  CURRENT-HOUR            PIC 9(2).                    00008400
008500         10  CURRENT-MINUTE          PIC 9(2).                    00008500
008600         10  CURRENT-SECOND          PIC 9(2).                    00008600
008700         10  CURRENT-HNDSEC          PIC 9(2).                    00008700
008800     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.                   00008800
008900         10  CURRENT-CENTURY         PIC 9(2).                    00008900
009000         10  CURRENT-YY              PIC 9(2).                    00009000
009100         10  FILLER                  PIC 9(4).                    00009100
009200*                                                                 00009200
009300 01  WS-NOW-TS.                                                   00009300
009400     05  WS-NOW-DATE                 PIC 9(8).                    00009400
009500     05  WS-NOW-TIME.                                             00009500
009600         10  WS-NOW-HH               PIC 9(2).                    00009600
009700         10  WS-NOW-MM               PIC 9(2).                    00009700
009800         10  WS-NOW-SS               PIC 9(2).                    00009800
009900 01  WS-NOW-TS-R REDEFINES WS-NOW-TS PIC 9(14).                   00009900
010000*                                                                 00010000
010100 01  WS-FIELDS.                                                   00010100
010200     05  WS-STORFILE-STATUS      PIC X(2)  VALUE SPACES.          00010200
010300     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00010300
010400     05  WS-STGFILE-STATUS       PIC X(2)  VALUE SPACES.          00010400
010500     05  WS-TRAN-EOF             PIC X     VALUE SPACES.          00010500
010600     05  WS-STORE-EOF            PIC X     VALUE SPACES.          00010600
010700     05  WS-FOUND-UNREAD-MARK    PIC X     VALUE 'N'.             00010700
010800     05  WS-SCAN-SUB             PIC X(6)  VALUE 'UNREAD'.        00010800
010900     05  ERR-MSG-DATA1           PIC X(36) VALUE SPACES.          00010900
011000     05  ERR-MSG-DATA2           PIC X(16) VALUE SPACES.          00011000
011100*                                                                 00011100
011200 01  WORK-VARIABLES.                                              00011200
011300     05  WS-SCAN-IDX             PIC S9(4) COMP  VALUE +0.        00011300
011400*                                                                 00011400
011500 01  REPORT-TOTALS.                                               00011500
011600     05  NUM-TRAN-RECS         PIC S9(6)   COMP-3  VALUE +0.      00011600
011700     05  NUM-TRAN-ERRORS       PIC S9(6)   COMP-3  VALUE +0.      00011700
011800     05  NUM-ADD-REQUESTS      PIC S9(6)   COMP-3  VALUE +0.      00011800
011900     05  NUM-ADD-PROCESSED     PIC S9(6)   COMP-3  VALUE +0.      00011900
012000     05  NUM-UPDATE-REQUESTS   PIC S9(6)   COMP-3  VALUE +0.      00012000
012100     05  NUM-UPDATE-PROCESSED  PIC S9(6)   COMP-3  VALUE +0.      00012100
012200     05  WS-RECORDS-STORED     PIC S9(6)   COMP-3  VALUE +0.      00012200
012300*                                                                 00012300
012400 COPY EMAILCPY REPLACING ==:TAG:== BY ==WS-EML==.                 00012400
012500*                                                                 00012500
012600***************************************************************** 00012600
012700 LINKAGE SECTION.                                                 00012700
012800***************************************************************** 00012800
012900 01  WS-MAX-RECORDS              PIC 9(6).                        00012900
013000 01  WS-STORED-COUNT             PIC S9(6) COMP-3.                00013000
013100 01  WS-UPSR-RETURN              PIC X(1).                        00013100
013200*                                                                 00013200
013300***************************************************************** 00013300
013400 PROCEDURE DIVISION USING WS-MAX-RECORDS, WS-STORED-COUNT,        00013400
013500                          WS-UPSR-RETURN.                         00013500
013600***************************************************************** 00013600
013700                                                                  00013700
013800 000-MAIN.                                                        00013800
013900     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00013900
014000     ACCEPT CURRENT-TIME FROM TIME.                               00014000
014100     MOVE CURRENT-DATE TO WS-NOW-DATE.                            00014100
014200     MOVE CURRENT-HOUR TO WS-NOW-HH.                              00014200
014300     MOVE CURRENT-MINUTE TO WS-NOW-MM.                            00014300
014400     MOVE CURRENT-SECOND TO WS-NOW-SS.                            00014400
014500     MOVE 'Y' TO WS-UPSR-RETURN.                                  00014500
014600                                                                  00014600
014700     PERFORM 700-OPEN-FILES.                                      00014700
014800     IF WS-STORFILE-STATUS = '00' AND WS-TRANFILE-STATUS = '00'   00014800
014900            AND WS-STGFILE-STATUS = '00'                          00014900
015000         PERFORM 730-READ-STORE-FILE                              00015000
015100         PERFORM 710-READ-TRAN-FILE                               00015100
015200         PERFORM 100-PROCESS-TRANSACTIONS                         00015200
015300                 UNTIL WS-TRAN-EOF = 'Y'                          00015300
015400     ELSE                                                         00015400
015500         MOVE 'N' TO WS-UPSR-RETURN                               00015500
015600     END-IF.                                                      00015600
015700                                                                  00015700
015800     PERFORM 850-REPORT-TRAN-STATS.                               00015800
015900     PERFORM 790-CLOSE-FILES.                                     00015900
016000                                                                  00016000
016100     MOVE WS-RECORDS-STORED TO WS-STORED-COUNT.                   00016100
016200     GOBACK.                                                      00016200
016300                                                                  00016300
016400 100-PROCESS-TRANSACTIONS.                                        00016400
016500     IF WS-RECORDS-STORED >= WS-MAX-RECORDS                       00016500
016600         PERFORM 298-REPORT-SKIP-MAX                              00016600
016700     ELSE                                                         00016700
016800         ADD +1 TO NUM-TRAN-RECS                                  00016800
016900         PERFORM 720-POSITION-STORE-FILE                          00016900
017000         IF WS-STORE-EOF NOT = 'Y' AND TRAN-KEY = WS-EML-KEY      00017000
017100             PERFORM 200-PROCESS-UPDATE-TRAN                      00017100
017200         ELSE                                                     00017200
017300             PERFORM 210-PROCESS-ADD-TRAN                         00017300
017400         END-IF                                                   00017400
017500     END-IF.                                                      00017500
017600     PERFORM 710-READ-TRAN-FILE.                                  00017600
017700                                                                  00017700
017800 200-PROCESS-UPDATE-TRAN.                                         00017800
017900     ADD +1 TO NUM-UPDATE-REQUESTS.                               00017900
018000     PERFORM 215-DERIVE-READ-STATUS.                              00018000
018100     MOVE TRAN-REC TO WS-EML-REC.                                 00018100
018200     MOVE WS-NOW-TS-R TO WS-EML-UPDATED-AT.                       00018200
018300     PERFORM 740-WRITE-STG-FILE.                                  00018300
018400     IF WS-STGFILE-STATUS = '00'                                  00018400
018500         ADD +1 TO NUM-UPDATE-PROCESSED                           00018500
018600         ADD +1 TO WS-RECORDS-STORED                              00018600
018700         PERFORM 730-READ-STORE-FILE                              00018700
018800     ELSE                                                         00018800
018900         MOVE 'ERROR WRITING UPDATED EMAIL REC:' TO ERR-MSG-DATA1 00018900
019000         MOVE TRAN-EMAIL-ID TO ERR-MSG-DATA2                      00019000
019100         PERFORM 299-REPORT-BAD-TRAN                              00019100
019200     END-IF.                                                      00019200
019300                                                                  00019300
019400 210-PROCESS-ADD-TRAN.                                            00019400
019500     ADD +1 TO NUM-ADD-REQUESTS.                                  00019500
019600     PERFORM 215-DERIVE-READ-STATUS.                              00019600
019700     MOVE TRAN-REC TO WS-EML-REC.                                 00019700
019800     MOVE WS-NOW-TS-R TO WS-EML-CREATED-AT.                       00019800
019900     MOVE WS-NOW-TS-R TO WS-EML-UPDATED-AT.                       00019900
020000     PERFORM 740-WRITE-STG-FILE.                                  00020000
020100     IF WS-STGFILE-STATUS = '00'                                  00020100
020200         ADD +1 TO NUM-ADD-PROCESSED                              00020200
020300         ADD +1 TO WS-RECORDS-STORED                              00020300
020400     ELSE                                                         00020400
020500         MOVE 'ERROR WRITING NEW EMAIL REC:   ' TO ERR-MSG-DATA1  00020500
020600         MOVE TRAN-EMAIL-ID TO ERR-MSG-DATA2                      00020600
020700         PERFORM 299-REPORT-BAD-TRAN                              00020700
020800     END-IF.                                                      00020800
020900                                                                  00020900
021000 215-DERIVE-READ-STATUS.                                          00021000
021100*    THE INCOMING FEED DOES NOT SET THE READ FLAG DIRECTLY; AN    00021100
021200*    EMAIL IS READ UNLESS ITS LABEL LIST CARRIES THE UNREAD MARK. 00021200
021300     MOVE 'Y' TO TRAN-IS-READ.                                    00021300
021400     MOVE 'N' TO WS-FOUND-UNREAD-MARK.                            00021400
021500     MOVE 1 TO WS-SCAN-IDX.                                       00021500
021600     PERFORM 216-SCAN-ONE-POSITION                                00021600
021700         UNTIL WS-SCAN-IDX > 75 OR WS-FOUND-UNREAD-MARK = 'Y'.    00021700
021800     IF WS-FOUND-UNREAD-MARK = 'Y'                                00021800
021900         MOVE 'N' TO TRAN-IS-READ                                 00021900
022000     END-IF.                                                      00022000
022100                                                                  00022100
022200 216-SCAN-ONE-POSITION.                                           00022200
022300     IF TRAN-LABELS(WS-SCAN-IDX:6) = WS-SCAN-SUB                  00022300
022400         MOVE 'Y' TO WS-FOUND-UNREAD-MARK                         00022400
022500     END-IF.                                                      00022500
022600     ADD +1 TO WS-SCAN-IDX.                                       00022600
022700                                                                  00022700
022800 298-REPORT-SKIP-MAX.                                             00022800
022900     DISPLAY 'EML3UPSR - MAX-RECORDS LIMIT REACHED, TRANSACTION ' 00022900
023000             'SKIPPED: ' TRAN-EMAIL-ID.                           00023000
023100                                                                  00023100
023200 299-REPORT-BAD-TRAN.                                             00023200
023300     ADD +1 TO NUM-TRAN-ERRORS.                                   00023300
023400     DISPLAY 'EML3UPSR - ' ERR-MSG-DATA1 ' ' ERR-MSG-DATA2.       00023400
023500                                                                  00023500
023600 700-OPEN-FILES.                                                  00023600
023700     OPEN INPUT    EMAIL-STORE-FILE                               00023700
023800                   EMAIL-TRANS-FILE                               00023800
023900          OUTPUT   EMAIL-STORE-STG-FILE.                          00023900
024000     IF WS-STORFILE-STATUS NOT = '00'                             00024000
024100       DISPLAY 'ERROR OPENING EMAIL STORE INPUT FILE. RC:'        00024100
024200               WS-STORFILE-STATUS                                 00024200
024300       MOVE 'Y' TO WS-TRAN-EOF                                    00024300
024400     END-IF.                                                      00024400
024500     IF WS-TRANFILE-STATUS NOT = '00'                             00024500
024600       DISPLAY 'ERROR OPENING EMAIL TRANS FILE. RC:'              00024600
024700               WS-TRANFILE-STATUS                                 00024700
024800       MOVE 'Y' TO WS-TRAN-EOF                                    00024800
024900     END-IF.                                                      00024900
025000     IF WS-STGFILE-STATUS NOT = '00'                              00025000
025100       DISPLAY 'ERROR OPENING EMAIL STORE STAGING FILE. RC:'      00025100
025200               WS-STGFILE-STATUS                                  00025200
025300       MOVE 'Y' TO WS-TRAN-EOF                                    00025300
025400     END-IF.                                                      00025400
025500                                                                  00025500
025600 710-READ-TRAN-FILE.                                              00025600
025700     READ EMAIL-TRANS-FILE                                        00025700
025800       AT END MOVE 'Y' TO WS-TRAN-EOF.                            00025800
025900     EVALUATE WS-TRANFILE-STATUS                                  00025900
026000        WHEN '00'                                                 00026000
026100             CONTINUE                                             00026100
026200        WHEN '10'                                                 00026200
026300             MOVE 'Y' TO WS-TRAN-EOF                              00026300
026400        WHEN OTHER                                                00026400
026500            MOVE 'ERROR ON TRAN FILE READ, CODE:        '         00026500
026600                        TO ERR-MSG-DATA1                          00026600
026700            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2              00026700
026800            PERFORM 299-REPORT-BAD-TRAN                           00026800
026900            MOVE 'Y' TO WS-TRAN-EOF                               00026900
027000     END-EVALUATE.                                                00027000
027100     IF WS-TRAN-EOF = 'Y'                                         00027100
027200         PERFORM 721-COPY-RECORDS                                 00027200
027300           UNTIL WS-STORE-EOF = 'Y'                               00027300
027400     END-IF.                                                      00027400
027500                                                                  00027500
027600 720-POSITION-STORE-FILE.                                         00027600
027700     IF WS-EML-KEY < TRAN-KEY                                     00027700
027800         IF WS-STORE-EOF NOT = 'Y'                                00027800
027900             PERFORM 721-COPY-RECORDS                             00027900
028000               UNTIL WS-EML-KEY >= TRAN-KEY                       00028000
028100                  OR WS-STORE-EOF = 'Y'                           00028100
028200         END-IF                                                   00028200
028300     END-IF.                                                      00028300
028400                                                                  00028400
028500 721-COPY-RECORDS.                                                00028500
028600     PERFORM 740-WRITE-STG-FILE.                                  00028600
028700     PERFORM 730-READ-STORE-FILE.                                 00028700
028800                                                                  00028800
028900 730-READ-STORE-FILE.                                             00028900
029000     READ EMAIL-STORE-FILE INTO WS-EML-REC                        00029000
029100       AT END MOVE 'Y' TO WS-STORE-EOF.                           00029100
029200     EVALUATE WS-STORFILE-STATUS                                  00029200
029300        WHEN '00'                                                 00029300
029400        WHEN '04'                                                 00029400
029500            CONTINUE                                              00029500
029600        WHEN '10'                                                 00029600
029700            MOVE 'Y' TO WS-STORE-EOF                              00029700
029800        WHEN OTHER                                                00029800
029900            MOVE 'EMAIL STORE I/O ERROR ON READ, CODE:  '         00029900
030000                        TO ERR-MSG-DATA1                          00030000
030100            MOVE WS-STORFILE-STATUS TO ERR-MSG-DATA2              00030100
030200            PERFORM 299-REPORT-BAD-TRAN                           00030200
030300            MOVE 'Y' TO WS-STORE-EOF                              00030300
030400     END-EVALUATE.                                                00030400
030500                                                                  00030500
030600 740-WRITE-STG-FILE.                                              00030600
030700     MOVE WS-EML-REC TO STG-REC.                                  00030700
030800     WRITE STG-REC.                                               00030800
030900     IF WS-STGFILE-STATUS NOT = '00'                              00030900
031000         MOVE 'EMAIL STAGING FILE I/O ERROR ON WRITE:  '          00031000
031100                     TO ERR-MSG-DATA1                             00031100
031200         MOVE WS-STGFILE-STATUS TO ERR-MSG-DATA2                  00031200
031300         PERFORM 299-REPORT-BAD-TRAN                              00031300
031400     END-IF.                                                      00031400
031500                                                                  00031500
031600 790-CLOSE-FILES.                                                 00031600
031700     CLOSE EMAIL-STORE-FILE                                       00031700
031800           EMAIL-TRANS-FILE                                       00031800
031900           EMAIL-STORE-STG-FILE.                                  00031900
032000                                                                  00032000
032100 850-REPORT-TRAN-STATS.                                           00032100
032200     DISPLAY 'EML3UPSR - TRANSACTIONS READ:    ' NUM-TRAN-RECS.   00032200
032300     DISPLAY 'EML3UPSR - TRANSACTIONS IN ERROR:' NUM-TRAN-ERRORS. 00032300
032400     DISPLAY 'EML3UPSR - ADD REQUESTS/STORED:  ' NUM-ADD-REQUESTS 00032400
032500             '/' NUM-ADD-PROCESSED.                               00032500
032600     DISPLAY 'EML3UPSR - UPDATE REQ/STORED:    '                  00032600
032700             NUM-UPDATE-REQUESTS '/' NUM-UPDATE-PROCESSED.        00032700

000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  EML5ACT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Stout                                              00000700
000800*                                                                 00000800
000900* ACTION EXECUTOR.  CALLED ONCE PER MATCHED (EMAIL, RULE) PAIR BY 00000900
001000* EML4RULE.  APPLIES A SINGLE RULE'S ACTION TABLE TO THE EMAIL    00001000
001100* RECORD PASSED BY REFERENCE AND RETURNS A ONE-LINE SUMMARY OF    00001100
001200* WHAT WAS DONE, PLUS A COUNT OF ACTIONS ACTUALLY APPLIED.        00001200
001300*                                                                 00001300
001400* MODELLED ON THE WAY SAM3ABND CALLED SAM4ABND TO APPLY ONE       00001400
001500* TRANSACTION'S CHANGES TO ONE CUSTOMER RECORD; SAM4ABND ITSELF   00001500
001600* WAS NOT SHIPPED WITH THE LAB MATERIALS SO THIS PROGRAM FOLLOWS  00001600
001700* THE SAME CALLING CONVENTION FROM FIRST PRINCIPLES.              00001700
001800***************************************************************** 00001800
001900*                                                                 00001900
002000* CL01  09/10/91  D.STOUT    ORIGINAL - MAIL ACTION EXECUTOR      00002000
002100* CL02  06/14/93  R.PELLETR  TKT 1288 - MOVE MESSAGE NOW CHECKS   00002100
002200*                            FOR THE LABEL ALREADY BEING PRESENT  00002200
002300*                            BEFORE APPENDING, STILL COUNTS AS A  00002300
002400*                            SUCCESSFUL ACTION EITHER WAY         00002400
002500* CL03  02/24/99  D.STOUT    Y2K - UPDATED-AT STAMP NOW 14-DIGIT  00002500
002600***************************************************************** 00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID. EML5ACT.                                             00002800
002900 AUTHOR. D.STOUT.                                                 00002900
003000 INSTALLATION. SYSTEMS GROUP - BATCH OPERATIONS.                  00003000
003100 DATE-WRITTEN. 09/10/91.                                          00003100
003200 DATE-COMPILED.                                                   00003200
003300 SECURITY. NON-CONFIDENTIAL.                                      00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER. IBM-370.                                        00003600
003700 OBJECT-COMPUTER. IBM-370.                                        00003700
003800***************************************************************** 00003800
003900 DATA DIVISION.                                                   00003900
004000 WORKING-STORAGE SECTION.                                         00004000
004100***************************************************************** 00004100
004200*                                                                 00004200
004300 01  SYSTEM-DATE-AND-TIME.                                        00004300
004400     05  CURRENT-DATE.                                            00004400
004500         10  CURRENT-YEAR            PIC 9(4).                    00004500
004600         10  CURRENT-MONTH           PIC 9(2).                    00004600
004700         10  CURRENT-DAY             PIC 9(2).                    00004700
004800     05  CURRENT-TIME.                                            00004800
004900         10  CURRENT-HOUR            PIC 9(2).                    00004900
005000         10  CURRENT-MINUTE          PIC 9(2).                    00005000
005100         10  CURRENT-SECOND          PIC 9(2).                    00005100
005200         10  CURRENT-HNDSEC          PIC 9(2).                    00005200
005300     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.                   00005300
005400         10  CURRENT-CENTURY         PIC 9(2).                    00005400
005500         10  CURRENT-YY              PIC 9(2).                    00005500
005600         10  FILLER                  PIC 9(4).                    00005600
005700*                                                                 00005700
005800 01  WS-NOW-TS.                                                   00005800
005900     05  WS-NOW-DATE                 PIC 9(8).                    00005900
006000     05  WS-NOW-TIME.                                             00006000
006100         10  WS-NOW-HH               PIC 9(2).                    00006100
006200         10  WS-NOW-MM               PIC 9(2).                    00006200
006300         10  WS-NOW-SS               PIC 9(2).                    00006300
006400 01  WS-NOW-TS-R REDEFINES WS-NOW-TS PIC 9(14).                   00006400
006500*                                                                 00006500
006600 01  WORK-VARIABLES.                                              00006600
006700     05  WS-SCAN-IDX             PIC S9(4) COMP  VALUE +0.        00006700
006800     05  WS-LABEL-LEN             PIC S9(4) COMP  VALUE +0.       00006800
006900     05  WS-APPEND-AT             PIC S9(4) COMP  VALUE +0.       00006900
007000*                                                                 00007000
007100 01  WS-FIELDS.                                                   00007100
007200     05  WS-FOUND-LABEL          PIC X     VALUE 'N'.             00007200
007300     05  WS-ACT-OK               PIC X     VALUE 'Y'.             00007300
007400     05  WS-SUMMARY-AT           PIC S9(4) COMP  VALUE +0.        00007400
007500*                                                                 00007500
007600 01  WS-ACT-SUMMARY-LINE.                                         00007600
007700     05  WS-ACT-VERB             PIC X(16) VALUE SPACES.          00007700
007800     05  WS-ACT-TARGET           PIC X(20) VALUE SPACES.          00007800
007900     05  FILLER                  PIC X(1)  VALUE ':'.             00007900
008000     05  WS-ACT-EMAIL-ID         PIC X(16) VALUE SPACES.          00008000
008100     05  FILLER                  PIC X(2)  VALUE '; '.            00008100
008200*                                                                 00008200
008300***************************************************************** 00008300
008400 LINKAGE SECTION.                                                 00008400
008500***************************************************************** 00008500
008600 COPY EMAILCPY REPLACING ==:TAG:== BY ==LK-EML==.                 00008600
008700*                                                                 00008700
008800 01  LK-ACTION-ENTRY.                                             00008800
008900     05  LK-ACTION-TYPE          PIC X(16).                       00008900
009000     05  LK-ACTION-VALUE         PIC X(20).                       00009000
009100*                                                                 00009100
009200 01  LK-ACT-SUMMARY             PIC X(120).                       00009200
009300 01  LK-ACT-COUNT               PIC S9(4) COMP.                   00009300
009400 01  LK-ACT-RETURN              PIC X(1).                         00009400
009500*                                                                 00009500
009600***************************************************************** 00009600
009700 PROCEDURE DIVISION USING LK-EML-REC, LK-ACTION-ENTRY,            00009700
009800                          LK-ACT-SUMMARY, LK-ACT-COUNT,           00009800
009900                          LK-ACT-RETURN.                          00009900
010000***************************************************************** 00010000
010100                                                                  00010100
010200 000-MAIN.                                                        00010200
010300     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00010300
010400     ACCEPT CURRENT-TIME FROM TIME.                               00010400
010500     MOVE CURRENT-DATE TO WS-NOW-DATE.                            00010500
010600     MOVE CURRENT-HOUR TO WS-NOW-HH.                              00010600
010700     MOVE CURRENT-MINUTE TO WS-NOW-MM.                            00010700
010800     MOVE CURRENT-SECOND TO WS-NOW-SS.                            00010800
010900                                                                  00010900
011000     MOVE 'Y' TO LK-ACT-RETURN.                                   00011000
011100     MOVE 0 TO LK-ACT-COUNT.                                      00011100
011200     MOVE SPACES TO LK-ACT-SUMMARY.                               00011200
011300                                                                  00011300
011400     EVALUATE LK-ACTION-TYPE                                      00011400
011500        WHEN 'MARK AS READ'                                       00011500
011600             PERFORM 100-MARK-AS-READ                             00011600
011700        WHEN 'MARK AS UNREAD'                                     00011700
011800             PERFORM 110-MARK-AS-UNREAD                           00011800
011900        WHEN 'MOVE MESSAGE'                                       00011900
012000             PERFORM 120-MOVE-MESSAGE                             00012000
012100        WHEN OTHER                                                00012100
012200             CONTINUE                                             00012200
012300     END-EVALUATE.                                                00012300
012400                                                                  00012400
012500     GOBACK.                                                      00012500
012600                                                                  00012600
012700 100-MARK-AS-READ.                                                00012700
012800     MOVE 'Y' TO LK-EML-IS-READ.                                  00012800
012900     MOVE WS-NOW-TS-R TO LK-EML-UPDATED-AT.                       00012900
013000     MOVE 'Marked as read' TO WS-ACT-VERB.                        00013000
013100     MOVE SPACES TO WS-ACT-TARGET.                                00013100
013200     PERFORM 800-BUILD-SUMMARY-ENTRY.                             00013200
013300                                                                  00013300
013400 110-MARK-AS-UNREAD.                                              00013400
013500     MOVE 'N' TO LK-EML-IS-READ.                                  00013500
013600     MOVE WS-NOW-TS-R TO LK-EML-UPDATED-AT.                       00013600
013700     MOVE 'Marked as unread' TO WS-ACT-VERB.                      00013700
013800     MOVE SPACES TO WS-ACT-TARGET.                                00013800
013900     PERFORM 800-BUILD-SUMMARY-ENTRY.                             00013900
014000                                                                  00014000
014100 120-MOVE-MESSAGE.                                                00014100
014200     PERFORM 125-SCAN-FOR-LABEL.                                  00014200
014300     IF WS-FOUND-LABEL NOT = 'Y'                                  00014300
014400         PERFORM 130-APPEND-LABEL                                 00014400
014500     END-IF.                                                      00014500
014600     MOVE 'Moved to' TO WS-ACT-VERB.                              00014600
014700     MOVE LK-ACTION-VALUE TO WS-ACT-TARGET.                       00014700
014800     PERFORM 800-BUILD-SUMMARY-ENTRY.                             00014800
014900                                                                  00014900
015000 125-SCAN-FOR-LABEL.                                              00015000
015100     MOVE 'N' TO WS-FOUND-LABEL.                                  00015100
015200     MOVE 1 TO WS-SCAN-IDX.                                       00015200
015300     COMPUTE WS-LABEL-LEN = 80 - 20 + 1.                          00015300
015400     PERFORM 126-SCAN-ONE-POSITION                                00015400
015500         UNTIL WS-SCAN-IDX > WS-LABEL-LEN OR WS-FOUND-LABEL = 'Y'.00015500
015600                                                                  00015600
015700 126-SCAN-ONE-POSITION.                                           00015700
015800     IF LK-EML-LABELS(WS-SCAN-IDX:20) = LK-ACTION-VALUE           00015800
015900         MOVE 'Y' TO WS-FOUND-LABEL                               00015900
016000     END-IF.                                                      00016000
016100     ADD +1 TO WS-SCAN-IDX.                                       00016100
016200                                                                  00016200
016300 130-APPEND-LABEL.                                                00016300
016400*    FIND THE FIRST TRAILING BLANK IN THE LABEL LIST AND TACK THE 00016400
016500*    NEW LABEL ON AFTER A COMMA SEPARATOR, IF ROOM REMAINS.       00016500
016600     MOVE 1 TO WS-SCAN-IDX.                                       00016600
016700     MOVE 0 TO WS-APPEND-AT.                                      00016700
016800     PERFORM 131-FIND-ONE-BLANK                                   00016800
016900         UNTIL WS-SCAN-IDX > 80 OR WS-APPEND-AT NOT = 0.          00016900
017000     IF WS-APPEND-AT = 0                                          00017000
017100         MOVE 80 TO WS-APPEND-AT                                  00017100
017200     END-IF.                                                      00017200
017300     IF WS-APPEND-AT > 1 AND WS-APPEND-AT < 80                    00017300
017400         MOVE ',' TO LK-EML-LABELS(WS-APPEND-AT:1)                00017400
017500         ADD +1 TO WS-APPEND-AT                                   00017500
017600     END-IF.                                                      00017600
017700     IF WS-APPEND-AT <= 60                                        00017700
017800         MOVE LK-ACTION-VALUE TO LK-EML-LABELS(WS-APPEND-AT:20)   00017800
017900     END-IF.                                                      00017900
018000     MOVE WS-NOW-TS-R TO LK-EML-UPDATED-AT.                       00018000
018100                                                                  00018100
018200 131-FIND-ONE-BLANK.                                              00018200
018300     IF LK-EML-LABELS(WS-SCAN-IDX:1) = SPACE                      00018300
018400         MOVE WS-SCAN-IDX TO WS-APPEND-AT                         00018400
018500     END-IF.                                                      00018500
018600     ADD +1 TO WS-SCAN-IDX.                                       00018600
018700                                                                  00018700
018800 800-BUILD-SUMMARY-ENTRY.                                         00018800
018900     ADD +1 TO LK-ACT-COUNT.                                      00018900
019000     COMPUTE WS-SUMMARY-AT = (LK-ACT-COUNT - 1) * 55 + 1.         00019000
019100     MOVE LK-EML-EMAIL-ID TO WS-ACT-EMAIL-ID.                     00019100
019200     IF WS-SUMMARY-AT < 66                                        00019200
019300         MOVE WS-ACT-SUMMARY-LINE TO                              00019300
019400                 LK-ACT-SUMMARY(WS-SUMMARY-AT:55)                 00019400
019500     END-IF.                                                      00019500

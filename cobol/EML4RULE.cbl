000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  EML4RULE                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  D. Stout                                              00000700
000800*                                                                 00000800
000900* MAIL RULE ENGINE.  CALLED BY EML1.  LOADS THE RULE TABLE FROM   00000900
001000* RULESIN (CARD-IMAGE HEADER/CONDITION/ACTION LINES), READS THE   00001000
001100* MERGED EMAIL STORE GENERATION EMLSTG RECORD BY RECORD, TESTS    00001100
001200* EVERY RULE IN TABLE ORDER AGAINST EVERY EMAIL, CALLS EML5ACT TO 00001200
001300* APPLY THE ACTIONS OF EVERY MATCHED RULE, WRITES ONE AUDIT RECORD00001300
001400* PER MATCH TO EXECLOG, AND WRITES THE (POSSIBLY UPDATED) EMAIL TO00001400
001500* THE NEW GENERATION EMLOUT.                                      00001500
001600*                                                                 00001600
001700* A MISSING OR UNREADABLE RULES FILE IS NOT FATAL - THE ENGINE    00001700
001800* RUNS WITH ZERO RULES, THE SAME WAY THE OLD DEBUGGING LAB JOBS   00001800
001900* WERE LET TO RUN WITH AN EMPTY CONTROL CARD DECK RATHER THAN     00001900
002000* ABEND THE STEP.                                                 00002000
002100***************************************************************** 00002100
002200*                                                                 00002200
002300* CL01  09/12/91  D.STOUT    ORIGINAL - MAIL RULE ENGINE          00002300
002400* CL02  06/14/93  R.PELLETR  TKT 1288 - ALL/ANY AGGREGATION ADDED,00002400
002500*                            PREVIOUSLY EVERY CONDITION WAS ANDED 00002500
002600* CL03  11/09/93  R.PELLETR  TKT 1402 - RULES FILE OPEN FAILURE NO00002600
002700*                            LONGER ABENDS THE STEP               00002700
002800* CL04  02/24/99  D.STOUT    Y2K - JULIAN DAY ROUTINE NOW TAKES A 00002800
002900*                            4-DIGIT YEAR; TIMESTAMPS NOW 14-DIGIT00002900
003000***************************************************************** 00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID. EML4RULE.                                            00003200
003300 AUTHOR. D.STOUT.                                                 00003300
003400 INSTALLATION. SYSTEMS GROUP - BATCH OPERATIONS.                  00003400
003500 DATE-WRITTEN. 09/12/91.                                          00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY. NON-CONFIDENTIAL.                                      00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600                                                                  00004600
004700     SELECT EMAIL-STORE-STG-FILE ASSIGN TO EMLSTG                 00004700
004800            ACCESS IS SEQUENTIAL                                  00004800
004900            FILE STATUS  IS  WS-STGFILE-STATUS.                   00004900
005000                                                                  00005000
005100     SELECT EMAIL-STORE-OUT-FILE ASSIGN TO EMLOUT                 00005100
005200            ACCESS IS SEQUENTIAL                                  00005200
005300            FILE STATUS  IS  WS-OUTFILE-STATUS.                   00005300
005400                                                                  00005400
005500     SELECT RULES-FILE       ASSIGN TO RULESIN                    00005500
005600            FILE STATUS  IS  WS-RULESFILE-STATUS.                 00005600
005700                                                                  00005700
005800     SELECT RULE-EXEC-LOG-FILE ASSIGN TO EXECLOG                  00005800
005900            FILE STATUS  IS  WS-EXECFILE-STATUS.                  00005900
006000                                                                  00006000
006100***************************************************************** 00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400                                                                  00006400
006500 FD  EMAIL-STORE-STG-FILE                                         00006500
006600     RECORDING MODE IS F.                                         00006600
006700 COPY EMAILCPY REPLACING ==:TAG:== BY ==STG==.                    00006700
006800                                                                  00006800
006900 FD  EMAIL-STORE-OUT-FILE                                         00006900
007000     RECORDING MODE IS F.                                         00007000
007100 COPY EMAILCPY REPLACING ==:TAG:== BY ==OUT==.                    00007100
007200                                                                  00007200
007300 FD  RULES-FILE                                                   00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  RULES-LINE.                                                  00007500
007600     05  RL-TYPE                 PIC X(1).                        00007600
007700     05  FILLER                  PIC X(1).                        00007700
007800     05  RL-DATA                 PIC X(78).                       00007800
007900                                                                  00007900
008000 FD  RULE-EXEC-LOG-FILE                                           00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY EXECCPY REPLACING ==:TAG:== BY ==EXEC==.                    00008200
008300                                                                  00008300
008400***************************************************************** 00008400
008500 WORKING-STORAGE SECTION.                                         00008500
008600***************************************************************** 00008600
008700*                                                                 00008700
008800 01  SYSTEM-DATE-AND-TIME.                                        00008800
008900     05  CURRENT-DATE.                                            00008900
009000         10  CURRENT-YEAR            PIC 9(4).                    00009000
009100         10  CURRENT-MONTH           PIC 9(2).                    00009100
009200         10  CURRENT-DAY             PIC 9(2).                    00009200
009300     05  CURRENT-TIME.                                            00009300
009400         10  CURRENT-HOUR            PIC 9(2).                    00009400
009500         10  CURRENT-MINUTE          PIC 9(2).                    00009500
009600         10  CURRENT-SECOND          PIC 9(2).                    00009600
009700         10  CURRENT-HNDSEC          PIC 9(2).                    00009700
009800     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.                   00009800
009900         10  CURRENT-CENTURY         PIC 9(2).                    00009900
010000         10  CURRENT-YY              PIC 9(2).                    00010000
010100         10  FILLER                  PIC 9(4).                    00010100
010200*                                                                 00010200
010300 01  WS-NOW-TS.                                                   00010300
010400     05  WS-NOW-DATE                 PIC 9(8).                    00010400
010500     05  WS-NOW-TIME.                                             00010500
010600         10  WS-NOW-HH               PIC 9(2).                    00010600
010700         10  WS-NOW-MM               PIC 9(2).                    00010700
010800         10  WS-NOW-SS               PIC 9(2).                    00010800
010900 01  WS-NOW-TS-R REDEFINES WS-NOW-TS PIC 9(14).                   00010900
011000*                                                                 00011000
011100 01  WS-FIELDS.                                                   00011100
011200     05  WS-STGFILE-STATUS       PIC X(2)  VALUE SPACES.          00011200
011300     05  WS-OUTFILE-STATUS       PIC X(2)  VALUE SPACES.          00011300
011400     05  WS-RULESFILE-STATUS     PIC X(2)  VALUE SPACES.          00011400
011500     05  WS-EXECFILE-STATUS      PIC X(2)  VALUE SPACES.          00011500
011600     05  WS-STGFILE-EOF          PIC X     VALUE SPACES.          00011600
011700     05  WS-RULESFILE-EOF        PIC X     VALUE SPACES.          00011700
011800     05  WS-RULE-RETURN          PIC X     VALUE 'Y'.             00011800
011900     05  WS-RULE-MATCHED         PIC X     VALUE 'N'.             00011900
012000     05  WS-ALL-TRUE-SOFAR       PIC X     VALUE 'Y'.             00012000
012100     05  WS-ANY-TRUE-SOFAR       PIC X     VALUE 'N'.             00012100
012200     05  WS-COND-RESULT          PIC X     VALUE 'N'.             00012200
012300     05  WS-CONTAINS-FOUND       PIC X     VALUE 'N'.             00012300
012400     05  WS-EXEC-SUCCESS         PIC X     VALUE 'Y'.             00012400
012500     05  WS-LOWER-ALPHABET       PIC X(26)                        00012500
012600               VALUE 'abcdefghijklmnopqrstuvwxyz'.                00012600
012700     05  WS-UPPER-ALPHABET       PIC X(26)                        00012700
012800               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                00012800
012900*                                                                 00012900
013000 01  WORK-VARIABLES.                                              00013000
013100     05  RULE-IDX                PIC S9(4) COMP  VALUE +0.        00013100
013200     05  COND-IDX                PIC S9(4) COMP  VALUE +0.        00013200
013300     05  ACTION-IDX               PIC S9(4) COMP  VALUE +0.       00013300
013400     05  WS-SCAN-IDX              PIC S9(4) COMP  VALUE +0.       00013400
013500     05  WS-VALUE-LEN             PIC S9(4) COMP  VALUE +0.       00013500
013600     05  RULE-COUNT               PIC 9(2)  COMP  VALUE 0.        00013600
013700     05  WS-EXEC-APPEND-AT        PIC S9(4) COMP  VALUE +0.       00013700
013800*                                                                 00013800
013900 01  WS-FIELD-VALUE               PIC X(200) VALUE SPACES.        00013900
014000 01  WS-FIELD-UPPER               PIC X(200) VALUE SPACES.        00014000
014100 01  WS-VALUE-UPPER-40            PIC X(40)  VALUE SPACES.        00014100
014200*                                                                 00014200
014300 01  WS-DATE-PARSE.                                               00014300
014400     05  WS-DP-SPACE-POS          PIC S9(4) COMP VALUE +0.        00014400
014500     05  WS-DP-DIGITS-LEN         PIC S9(4) COMP VALUE +0.        00014500
014600     05  WS-DP-N-ALPHA            PIC X(3)       VALUE '000'.     00014600
014700     05  WS-DP-N-NUM REDEFINES WS-DP-N-ALPHA PIC 9(3).            00014700
014800     05  WS-DP-UNIT               PIC X(10)      VALUE SPACES.    00014800
014900     05  WS-DP-UNIT-UPPER         PIC X(10)      VALUE SPACES.    00014900
015000     05  WS-DP-VALID              PIC X          VALUE 'Y'.       00015000
015100     05  WS-DP-DAYS               PIC S9(7) COMP-3 VALUE +0.      00015100
015200*                                                                 00015200
015300 01  WS-JULIAN-CALC.                                              00015300
015400     05  WS-JC-Y                  PIC S9(4) COMP VALUE +0.        00015400
015500     05  WS-JC-M                  PIC S9(4) COMP VALUE +0.        00015500
015600     05  WS-JC-D                  PIC S9(4) COMP VALUE +0.        00015600
015700     05  WS-JC-A                  PIC S9(9) COMP VALUE +0.        00015700
015800     05  WS-JC-B                  PIC S9(9) COMP VALUE +0.        00015800
015900     05  WS-JC-T1                 PIC S9(9) COMP VALUE +0.        00015900
016000     05  WS-JC-T2                 PIC S9(9) COMP VALUE +0.        00016000
016100     05  WS-JC-T3                 PIC S9(9) COMP VALUE +0.        00016100
016200     05  WS-JC-JD                 PIC S9(9) COMP VALUE +0.        00016200
016300     05  WS-JD-NOW                PIC S9(9) COMP VALUE +0.        00016300
016400     05  WS-JD-EMAIL              PIC S9(9) COMP VALUE +0.        00016400
016500     05  WS-LINEAR-NOW            PIC S9(15) COMP VALUE +0.       00016500
016600     05  WS-LINEAR-THRESHOLD      PIC S9(15) COMP VALUE +0.       00016600
016700     05  WS-LINEAR-EMAIL          PIC S9(15) COMP VALUE +0.       00016700
016800*                                                                 00016800
016900 01  RULE-TABLE.                                                  00016900
017000     05  RULE-TBL-ENTRY OCCURS 20 TIMES.                          00017000
017100         10  RTBL-RULE-NAME        PIC X(40).                     00017100
017200         10  RTBL-RULE-PREDICATE   PIC X(3).                      00017200
017300         10  RTBL-COND-COUNT       PIC 9(2).                      00017300
017400         10  RTBL-COND-TABLE OCCURS 5 TIMES.                      00017400
017500             15  RTBL-COND-FIELD     PIC X(20).                   00017500
017600             15  RTBL-COND-PREDICATE PIC X(16).                   00017600
017700             15  RTBL-COND-VALUE     PIC X(40).                   00017700
017800         10  RTBL-ACTION-COUNT      PIC 9(2).                     00017800
017900         10  RTBL-ACTION-TABLE OCCURS 5 TIMES.                    00017900
018000             15  RTBL-ACTION-TYPE     PIC X(16).                  00018000
018100             15  RTBL-ACTION-VALUE    PIC X(20).                  00018100
018200*                                                                 00018200
018300 01  WS-EXEC-ACTIONS-TEXT         PIC X(120) VALUE SPACES.        00018300
018400 01  WS-EXEC-SEQ-CTR              PIC S9(6) COMP-3 VALUE +0.      00018400
018500*                                                                 00018500
018600 01  WS-ACTION-ENTRY.                                             00018600
018700     05  WS-ACTTYPE               PIC X(16) VALUE SPACES.         00018700
018800     05  WS-ACTVALUE              PIC X(20) VALUE SPACES.         00018800
018900 01  WS-ACT-SUMMARY               PIC X(120) VALUE SPACES.        00018900
019000 01  WS-ACT-COUNT                 PIC S9(4) COMP VALUE +0.        00019000
019100 01  WS-ACT-RETURN                PIC X(1)  VALUE 'Y'.            00019100
019200*                                                                 00019200
019300 COPY RULECPY REPLACING ==:TAG:== BY ==RLIN==.                    00019300
019400*                                                                 00019400
019500 COPY EMAILCPY REPLACING ==:TAG:== BY ==WS-EML==.                 00019500
019600*                                                                 00019600
019700***************************************************************** 00019700
019800 LINKAGE SECTION.                                                 00019800
019900***************************************************************** 00019900
020000 01  WS-EMAILS-PROCESSED          PIC S9(6) COMP-3.               00020000
020100 01  WS-RULES-MATCHED             PIC S9(6) COMP-3.               00020100
020200 01  WS-ACTIONS-EXECUTED          PIC S9(6) COMP-3.               00020200
020300 01  WS-RULE-ENGN-RETURN          PIC X(1).                       00020300
020400*                                                                 00020400
020500***************************************************************** 00020500
020600 PROCEDURE DIVISION USING WS-EMAILS-PROCESSED, WS-RULES-MATCHED,  00020600
020700                          WS-ACTIONS-EXECUTED,                    00020700
020800                          WS-RULE-ENGN-RETURN.                    00020800
020900***************************************************************** 00020900
021000                                                                  00021000
021100 000-MAIN.                                                        00021100
021200     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00021200
021300     ACCEPT CURRENT-TIME FROM TIME.                               00021300
021400     MOVE CURRENT-DATE TO WS-NOW-DATE.                            00021400
021500     MOVE CURRENT-HOUR TO WS-NOW-HH.                              00021500
021600     MOVE CURRENT-MINUTE TO WS-NOW-MM.                            00021600
021700     MOVE CURRENT-SECOND TO WS-NOW-SS.                            00021700
021800                                                                  00021800
021900     MOVE 0 TO WS-EMAILS-PROCESSED.                               00021900
022000     MOVE 0 TO WS-RULES-MATCHED.                                  00022000
022100     MOVE 0 TO WS-ACTIONS-EXECUTED.                               00022100
022200     MOVE 'Y' TO WS-RULE-ENGN-RETURN.                             00022200
022300                                                                  00022300
022400     PERFORM 700-OPEN-FILES.                                      00022400
022500     PERFORM 100-LOAD-RULES.                                      00022500
022600                                                                  00022600
022700     IF WS-STGFILE-EOF NOT = 'Y'                                  00022700
022800         PERFORM 730-READ-STORE-STG                               00022800
022900         PERFORM 200-PROCESS-EMAILS                               00022900
023000                 UNTIL WS-STGFILE-EOF = 'Y'                       00023000
023100     END-IF.                                                      00023100
023200                                                                  00023200
023300     PERFORM 790-CLOSE-FILES.                                     00023300
023400     GOBACK.                                                      00023400
023500                                                                  00023500
023600 100-LOAD-RULES.                                                  00023600
023700     IF WS-RULESFILE-STATUS NOT = '00'                            00023700
023800         DISPLAY 'EML4RULE - RULES FILE NOT AVAILABLE, RUNNING '  00023800
023900                 'WITH ZERO RULES. RC:' WS-RULESFILE-STATUS       00023900
024000         MOVE 0 TO RULE-COUNT                                     00024000
024100     ELSE                                                         00024100
024200         MOVE 0 TO RULE-COUNT                                     00024200
024300         PERFORM 110-READ-RULES-LINE                              00024300
024400         PERFORM 120-PROCESS-RULES-LINE                           00024400
024500                 UNTIL WS-RULESFILE-EOF = 'Y'                     00024500
024600         CLOSE RULES-FILE                                         00024600
024700     END-IF.                                                      00024700
024800                                                                  00024800
024900 110-READ-RULES-LINE.                                             00024900
025000     READ RULES-FILE                                              00025000
025100       AT END MOVE 'Y' TO WS-RULESFILE-EOF.                       00025100
025200                                                                  00025200
025300 120-PROCESS-RULES-LINE.                                          00025300
025400     IF WS-RULESFILE-EOF NOT = 'Y'                                00025400
025500         EVALUATE RL-TYPE                                         00025500
025600            WHEN 'H'                                              00025600
025700                 PERFORM 130-START-NEW-RULE                       00025700
025800            WHEN 'C'                                              00025800
025900                 PERFORM 140-ADD-CONDITION                        00025900
026000            WHEN 'A'                                              00026000
026100                 PERFORM 150-ADD-ACTION                           00026100
026200            WHEN OTHER                                            00026200
026300                 CONTINUE                                         00026300
026400         END-EVALUATE                                             00026400
026500         PERFORM 110-READ-RULES-LINE                              00026500
026600     END-IF.                                                      00026600
026700                                                                  00026700
026800 130-START-NEW-RULE.                                              00026800
026900     IF RULE-COUNT < 20                                           00026900
027000         ADD +1 TO RULE-COUNT                                     00027000
027100         MOVE RL-DATA(1:40) TO RTBL-RULE-NAME(RULE-COUNT)         00027100
027200         MOVE RL-DATA(41:3) TO RTBL-RULE-PREDICATE(RULE-COUNT)    00027200
027300         MOVE 0 TO RTBL-COND-COUNT(RULE-COUNT)                    00027300
027400         MOVE 0 TO RTBL-ACTION-COUNT(RULE-COUNT)                  00027400
027500     END-IF.                                                      00027500
027600                                                                  00027600
027700 140-ADD-CONDITION.                                               00027700
027800     IF RULE-COUNT > 0                                            00027800
027900         IF RTBL-COND-COUNT(RULE-COUNT) < 5                       00027900
028000             ADD +1 TO RTBL-COND-COUNT(RULE-COUNT)                00028000
028100             MOVE RL-DATA(1:20) TO                                00028100
028200                  RTBL-COND-FIELD(RULE-COUNT,                     00028200
028300                                  RTBL-COND-COUNT(RULE-COUNT))    00028300
028400             MOVE RL-DATA(21:16) TO                               00028400
028500                  RTBL-COND-PREDICATE(RULE-COUNT,                 00028500
028600                                  RTBL-COND-COUNT(RULE-COUNT))    00028600
028700             MOVE RL-DATA(37:40) TO                               00028700
028800                  RTBL-COND-VALUE(RULE-COUNT,                     00028800
028900                                  RTBL-COND-COUNT(RULE-COUNT))    00028900
029000         END-IF                                                   00029000
029100     END-IF.                                                      00029100
029200                                                                  00029200
029300 150-ADD-ACTION.                                                  00029300
029400     IF RULE-COUNT > 0                                            00029400
029500         IF RTBL-ACTION-COUNT(RULE-COUNT) < 5                     00029500
029600             ADD +1 TO RTBL-ACTION-COUNT(RULE-COUNT)              00029600
029700             MOVE RL-DATA(1:16) TO                                00029700
029800                  RTBL-ACTION-TYPE(RULE-COUNT,                    00029800
029900                                  RTBL-ACTION-COUNT(RULE-COUNT))  00029900
030000             MOVE RL-DATA(17:20) TO                               00030000
030100                  RTBL-ACTION-VALUE(RULE-COUNT,                   00030100
030200                                  RTBL-ACTION-COUNT(RULE-COUNT))  00030200
030300         END-IF                                                   00030300
030400     END-IF.                                                      00030400
030500                                                                  00030500
030600 200-PROCESS-EMAILS.                                              00030600
030700     ADD +1 TO WS-EMAILS-PROCESSED.                               00030700
030800     MOVE 1 TO RULE-IDX.                                          00030800
030900     PERFORM 210-EVALUATE-ONE-RULE                                00030900
031000         UNTIL RULE-IDX > RULE-COUNT.                             00031000
031100     PERFORM 740-WRITE-STORE-OUT.                                 00031100
031200     PERFORM 730-READ-STORE-STG.                                  00031200
031300                                                                  00031300
031400 210-EVALUATE-ONE-RULE.                                           00031400
031500     PERFORM 220-EVAL-RULE-MATCH.                                 00031500
031600     IF WS-RULE-MATCHED = 'Y'                                     00031600
031700         ADD +1 TO WS-RULES-MATCHED                               00031700
031800         PERFORM 300-APPLY-RULE                                   00031800
031900         PERFORM 310-WRITE-EXEC-LOG                               00031900
032000     END-IF.                                                      00032000
032100     ADD +1 TO RULE-IDX.                                          00032100
032200                                                                  00032200
032300 220-EVAL-RULE-MATCH.                                             00032300
032400     MOVE 'N' TO WS-RULE-MATCHED.                                 00032400
032500     IF RTBL-COND-COUNT(RULE-IDX) > 0                             00032500
032600         MOVE 1 TO COND-IDX                                       00032600
032700         IF RTBL-RULE-PREDICATE(RULE-IDX) = 'ALL'                 00032700
032800             MOVE 'Y' TO WS-ALL-TRUE-SOFAR                        00032800
032900             PERFORM 221-EVAL-ALL-ONE-COND                        00032900
033000                 UNTIL COND-IDX > RTBL-COND-COUNT(RULE-IDX)       00033000
033100                    OR WS-ALL-TRUE-SOFAR = 'N'                    00033100
033200             MOVE WS-ALL-TRUE-SOFAR TO WS-RULE-MATCHED            00033200
033300         ELSE                                                     00033300
033400             MOVE 'N' TO WS-ANY-TRUE-SOFAR                        00033400
033500             PERFORM 222-EVAL-ANY-ONE-COND                        00033500
033600                 UNTIL COND-IDX > RTBL-COND-COUNT(RULE-IDX)       00033600
033700                    OR WS-ANY-TRUE-SOFAR = 'Y'                    00033700
033800             MOVE WS-ANY-TRUE-SOFAR TO WS-RULE-MATCHED            00033800
033900         END-IF                                                   00033900
034000     END-IF.                                                      00034000
034100                                                                  00034100
034200 221-EVAL-ALL-ONE-COND.                                           00034200
034300     PERFORM 230-EVAL-ONE-CONDITION.                              00034300
034400     IF WS-COND-RESULT NOT = 'Y'                                  00034400
034500         MOVE 'N' TO WS-ALL-TRUE-SOFAR                            00034500
034600     END-IF.                                                      00034600
034700     ADD +1 TO COND-IDX.                                          00034700
034800                                                                  00034800
034900 222-EVAL-ANY-ONE-COND.                                           00034900
035000     PERFORM 230-EVAL-ONE-CONDITION.                              00035000
035100     IF WS-COND-RESULT = 'Y'                                      00035100
035200         MOVE 'Y' TO WS-ANY-TRUE-SOFAR                            00035200
035300     END-IF.                                                      00035300
035400     ADD +1 TO COND-IDX.                                          00035400
035500                                                                  00035500
035600 230-EVAL-ONE-CONDITION.                                          00035600
035700     MOVE 'N' TO WS-COND-RESULT.                                  00035700
035800     IF RTBL-COND-FIELD(RULE-IDX,COND-IDX) = SPACES               00035800
035900         OR RTBL-COND-PREDICATE(RULE-IDX,COND-IDX) = SPACES       00035900
036000         OR RTBL-COND-VALUE(RULE-IDX,COND-IDX) = SPACES           00036000
036100         CONTINUE                                                 00036100
036200     ELSE                                                         00036200
036300         IF RTBL-COND-FIELD(RULE-IDX,COND-IDX) = 'RECEIVED'       00036300
036400             PERFORM 240-EVAL-DATE-PRED                           00036400
036500         ELSE                                                     00036500
036600             PERFORM 232-MAP-FIELD-VALUE                          00036600
036700             PERFORM 235-EVAL-STRING-PRED                         00036700
036800         END-IF                                                   00036800
036900     END-IF.                                                      00036900
037000                                                                  00037000
037100 232-MAP-FIELD-VALUE.                                             00037100
037200     MOVE SPACES TO WS-FIELD-VALUE.                               00037200
037300     EVALUATE RTBL-COND-FIELD(RULE-IDX,COND-IDX)                  00037300
037400        WHEN 'FROM'                                               00037400
037500             MOVE WS-EML-FROM-ADDR TO WS-FIELD-VALUE(1:60)        00037500
037600        WHEN 'TO'                                                 00037600
037700             MOVE WS-EML-TO-ADDR TO WS-FIELD-VALUE(1:60)          00037700
037800        WHEN 'SUBJECT'                                            00037800
037900             MOVE WS-EML-SUBJECT TO WS-FIELD-VALUE(1:80)          00037900
038000        WHEN 'MESSAGE'                                            00038000
038100             MOVE WS-EML-MSG-BODY TO WS-FIELD-VALUE               00038100
038200        WHEN OTHER                                                00038200
038300             CONTINUE                                             00038300
038400     END-EVALUATE.                                                00038400
038500                                                                  00038500
038600 235-EVAL-STRING-PRED.                                            00038600
038700     MOVE WS-FIELD-VALUE TO WS-FIELD-UPPER.                       00038700
038800     INSPECT WS-FIELD-UPPER CONVERTING WS-LOWER-ALPHABET          00038800
038900             TO WS-UPPER-ALPHABET.                                00038900
039000     MOVE RTBL-COND-VALUE(RULE-IDX,COND-IDX) TO WS-VALUE-UPPER-40.00039000
039100     INSPECT WS-VALUE-UPPER-40 CONVERTING WS-LOWER-ALPHABET       00039100
039200             TO WS-UPPER-ALPHABET.                                00039200
039300     PERFORM 236-CALC-VALUE-LEN.                                  00039300
039400     MOVE 'N' TO WS-COND-RESULT.                                  00039400
039500     EVALUATE RTBL-COND-PREDICATE(RULE-IDX,COND-IDX)              00039500
039600        WHEN 'contains'                                           00039600
039700             PERFORM 238-TEST-CONTAINS                            00039700
039800             MOVE WS-CONTAINS-FOUND TO WS-COND-RESULT             00039800
039900        WHEN 'does not contain'                                   00039900
040000             PERFORM 238-TEST-CONTAINS                            00040000
040100             IF WS-CONTAINS-FOUND NOT = 'Y'                       00040100
040200                 MOVE 'Y' TO WS-COND-RESULT                       00040200
040300             END-IF                                               00040300
040400        WHEN 'equals'                                             00040400
040500             IF WS-FIELD-UPPER = WS-VALUE-UPPER-40                00040500
040600                 MOVE 'Y' TO WS-COND-RESULT                       00040600
040700             END-IF                                               00040700
040800        WHEN 'does not equal'                                     00040800
040900             IF WS-FIELD-UPPER NOT = WS-VALUE-UPPER-40            00040900
041000                 MOVE 'Y' TO WS-COND-RESULT                       00041000
041100             END-IF                                               00041100
041200        WHEN OTHER                                                00041200
041300             CONTINUE                                             00041300
041400     END-EVALUATE.                                                00041400
041500                                                                  00041500
041600 236-CALC-VALUE-LEN.                                              00041600
041700     MOVE 40 TO WS-VALUE-LEN.                                     00041700
041800     PERFORM 237-TRIM-ONE-CHAR                                    00041800
041900         UNTIL WS-VALUE-LEN = 0                                   00041900
042000            OR WS-VALUE-UPPER-40(WS-VALUE-LEN:1) NOT = SPACE.     00042000
042100                                                                  00042100
042200 237-TRIM-ONE-CHAR.                                               00042200
042300     SUBTRACT 1 FROM WS-VALUE-LEN.                                00042300
042400                                                                  00042400
042500 238-TEST-CONTAINS.                                               00042500
042600     MOVE 'N' TO WS-CONTAINS-FOUND.                               00042600
042700     IF WS-VALUE-LEN > 0                                          00042700
042800         MOVE 1 TO WS-SCAN-IDX                                    00042800
042900         PERFORM 239-SCAN-ONE-START                               00042900
043000             UNTIL WS-SCAN-IDX > 201 - WS-VALUE-LEN               00043000
043100                OR WS-CONTAINS-FOUND = 'Y'                        00043100
043200     END-IF.                                                      00043200
043300                                                                  00043300
043400 239-SCAN-ONE-START.                                              00043400
043500     IF WS-FIELD-UPPER(WS-SCAN-IDX:WS-VALUE-LEN) =                00043500
043600             WS-VALUE-UPPER-40(1:WS-VALUE-LEN)                    00043600
043700         MOVE 'Y' TO WS-CONTAINS-FOUND                            00043700
043800     END-IF.                                                      00043800
043900     ADD +1 TO WS-SCAN-IDX.                                       00043900
044000                                                                  00044000
044100 240-EVAL-DATE-PRED.                                              00044100
044200     MOVE 'N' TO WS-COND-RESULT.                                  00044200
044300     PERFORM 250-PARSE-DATE-VALUE.                                00044300
044400     IF WS-DP-VALID = 'Y'                                         00044400
044500         MOVE CURRENT-YEAR TO WS-JC-Y                             00044500
044600         MOVE CURRENT-MONTH TO WS-JC-M                            00044600
044700         MOVE CURRENT-DAY TO WS-JC-D                              00044700
044800         PERFORM 260-CALC-JULIAN-DAY                              00044800
044900         MOVE WS-JC-JD TO WS-JD-NOW                               00044900
045000         MOVE WS-EML-RCV-YEAR TO WS-JC-Y                          00045000
045100         MOVE WS-EML-RCV-MONTH TO WS-JC-M                         00045100
045200         MOVE WS-EML-RCV-DAY TO WS-JC-D                           00045200
045300         PERFORM 260-CALC-JULIAN-DAY                              00045300
045400         MOVE WS-JC-JD TO WS-JD-EMAIL                             00045400
045500         COMPUTE WS-LINEAR-NOW = WS-JD-NOW * 1000000              00045500
045600                  + CURRENT-HOUR * 10000                          00045600
045700                  + CURRENT-MINUTE * 100 + CURRENT-SECOND         00045700
045800         COMPUTE WS-LINEAR-THRESHOLD = WS-LINEAR-NOW              00045800
045900                  - (WS-DP-DAYS * 1000000)                        00045900
046000         COMPUTE WS-LINEAR-EMAIL = WS-JD-EMAIL * 1000000          00046000
046100                  + WS-EML-RCV-HOUR * 10000                       00046100
046200                  + WS-EML-RCV-MINUTE * 100 + WS-EML-RCV-SECOND   00046200
046300         EVALUATE RTBL-COND-PREDICATE(RULE-IDX,COND-IDX)          00046300
046400            WHEN 'less than'                                      00046400
046500                 IF WS-LINEAR-EMAIL < WS-LINEAR-THRESHOLD         00046500
046600                     MOVE 'Y' TO WS-COND-RESULT                   00046600
046700                 END-IF                                           00046700
046800            WHEN 'greater than'                                   00046800
046900                 IF WS-LINEAR-EMAIL > WS-LINEAR-THRESHOLD         00046900
047000                     MOVE 'Y' TO WS-COND-RESULT                   00047000
047100                 END-IF                                           00047100
047200            WHEN OTHER                                            00047200
047300                 CONTINUE                                         00047300
047400         END-EVALUATE                                             00047400
047500     END-IF.                                                      00047500
047600                                                                  00047600
047700 250-PARSE-DATE-VALUE.                                            00047700
047800     MOVE 'Y' TO WS-DP-VALID.                                     00047800
047900     MOVE 0 TO WS-DP-SPACE-POS.                                   00047900
048000     MOVE 1 TO WS-SCAN-IDX.                                       00048000
048100     PERFORM 251-FIND-SPACE                                       00048100
048200         UNTIL WS-SCAN-IDX > 40 OR WS-DP-SPACE-POS NOT = 0.       00048200
048300     IF WS-DP-SPACE-POS = 0 OR WS-DP-SPACE-POS = 1                00048300
048400         MOVE 'N' TO WS-DP-VALID                                  00048400
048500     ELSE                                                         00048500
048600         COMPUTE WS-DP-DIGITS-LEN = WS-DP-SPACE-POS - 1           00048600
048700         IF WS-DP-DIGITS-LEN > 3                                  00048700
048800             MOVE 'N' TO WS-DP-VALID                              00048800
048900         ELSE                                                     00048900
049000             PERFORM 252-CHECK-DIGITS                             00049000
049100             IF WS-DP-VALID = 'Y'                                 00049100
049200                 PERFORM 254-BUILD-NUMBER                         00049200
049300                 PERFORM 255-EXTRACT-UNIT                         00049300
049400                 PERFORM 256-VALIDATE-UNIT                        00049400
049500             END-IF                                               00049500
049600         END-IF                                                   00049600
049700     END-IF.                                                      00049700
049800                                                                  00049800
049900 251-FIND-SPACE.                                                  00049900
050000     IF RTBL-COND-VALUE(RULE-IDX,COND-IDX)(WS-SCAN-IDX:1) = SPACE 00050000
050100         MOVE WS-SCAN-IDX TO WS-DP-SPACE-POS                      00050100
050200     END-IF.                                                      00050200
050300     ADD +1 TO WS-SCAN-IDX.                                       00050300
050400                                                                  00050400
050500 252-CHECK-DIGITS.                                                00050500
050600     MOVE 1 TO WS-SCAN-IDX.                                       00050600
050700     PERFORM 253-CHECK-ONE-DIGIT                                  00050700
050800         UNTIL WS-SCAN-IDX > WS-DP-DIGITS-LEN                     00050800
050900            OR WS-DP-VALID = 'N'.                                 00050900
051000                                                                  00051000
051100 253-CHECK-ONE-DIGIT.                                             00051100
051200     IF RTBL-COND-VALUE(RULE-IDX,COND-IDX)(WS-SCAN-IDX:1) < '0' OR00051200
051300        RTBL-COND-VALUE(RULE-IDX,COND-IDX)(WS-SCAN-IDX:1) > '9'   00051300
051400         MOVE 'N' TO WS-DP-VALID                                  00051400
051500     END-IF.                                                      00051500
051600     ADD +1 TO WS-SCAN-IDX.                                       00051600
051700                                                                  00051700
051800 254-BUILD-NUMBER.                                                00051800
051900     MOVE '000' TO WS-DP-N-ALPHA.                                 00051900
052000     COMPUTE WS-SCAN-IDX = 4 - WS-DP-DIGITS-LEN.                  00052000
052100     MOVE RTBL-COND-VALUE(RULE-IDX,COND-IDX)(1:WS-DP-DIGITS-LEN)  00052100
052200          TO WS-DP-N-ALPHA(WS-SCAN-IDX:WS-DP-DIGITS-LEN).         00052200
052300                                                                  00052300
052400 255-EXTRACT-UNIT.                                                00052400
052500     MOVE SPACES TO WS-DP-UNIT.                                   00052500
052600     COMPUTE WS-SCAN-IDX = WS-DP-SPACE-POS + 1.                   00052600
052700     MOVE RTBL-COND-VALUE(RULE-IDX,COND-IDX)                      00052700
052800             (WS-SCAN-IDX:40 - WS-DP-SPACE-POS)                   00052800
052900          TO WS-DP-UNIT.                                          00052900
053000     MOVE WS-DP-UNIT TO WS-DP-UNIT-UPPER.                         00053000
053100     INSPECT WS-DP-UNIT-UPPER CONVERTING WS-LOWER-ALPHABET        00053100
053200             TO WS-UPPER-ALPHABET.                                00053200
053300                                                                  00053300
053400 256-VALIDATE-UNIT.                                               00053400
053500     MOVE 'N' TO WS-DP-VALID.                                     00053500
053600     IF WS-DP-UNIT-UPPER = 'DAY' OR WS-DP-UNIT-UPPER = 'DAYS'     00053600
053700         MOVE 'Y' TO WS-DP-VALID                                  00053700
053800         MOVE WS-DP-N-NUM TO WS-DP-DAYS                           00053800
053900     END-IF.                                                      00053900
054000     IF WS-DP-UNIT-UPPER = 'MONTH' OR WS-DP-UNIT-UPPER = 'MONTHS' 00054000
054100         MOVE 'Y' TO WS-DP-VALID                                  00054100
054200         COMPUTE WS-DP-DAYS = WS-DP-N-NUM * 30                    00054200
054300     END-IF.                                                      00054300
054400                                                                  00054400
054500 260-CALC-JULIAN-DAY.                                             00054500
054600     COMPUTE WS-JC-A = (WS-JC-M - 14) / 12.                       00054600
054700     COMPUTE WS-JC-T1 = (1461 * (WS-JC-Y + 4800 + WS-JC-A)) / 4.  00054700
054800     COMPUTE WS-JC-T2 = (367 * (WS-JC-M - 2 - 12 * WS-JC-A)) / 12.00054800
054900     COMPUTE WS-JC-B = (WS-JC-Y + 4900 + WS-JC-A) / 100.          00054900
055000     COMPUTE WS-JC-T3 = (3 * WS-JC-B) / 4.                        00055000
055100     COMPUTE WS-JC-JD = WS-JC-T1 + WS-JC-T2 - WS-JC-T3            00055100
055200              + WS-JC-D - 32075.                                  00055200
055300                                                                  00055300
055400 300-APPLY-RULE.                                                  00055400
055500     MOVE SPACES TO WS-EXEC-ACTIONS-TEXT.                         00055500
055600     MOVE 1 TO WS-EXEC-APPEND-AT.                                 00055600
055700     MOVE 'Y' TO WS-EXEC-SUCCESS.                                 00055700
055800     MOVE 1 TO ACTION-IDX.                                        00055800
055900     PERFORM 305-APPLY-ONE-ACTION                                 00055900
056000         UNTIL ACTION-IDX > RTBL-ACTION-COUNT(RULE-IDX).          00056000
056100                                                                  00056100
056200 305-APPLY-ONE-ACTION.                                            00056200
056300     MOVE RTBL-ACTION-TYPE(RULE-IDX,ACTION-IDX) TO WS-ACTTYPE.    00056300
056400     MOVE RTBL-ACTION-VALUE(RULE-IDX,ACTION-IDX) TO WS-ACTVALUE.  00056400
056500     CALL 'EML5ACT' USING WS-EML-REC, WS-ACTION-ENTRY,            00056500
056600                          WS-ACT-SUMMARY, WS-ACT-COUNT,           00056600
056700                          WS-ACT-RETURN.                          00056700
056800     IF WS-ACT-RETURN NOT = 'Y'                                   00056800
056900         MOVE 'N' TO WS-EXEC-SUCCESS                              00056900
057000     ELSE                                                         00057000
057100         IF WS-ACT-COUNT > 0                                      00057100
057200             ADD +1 TO WS-ACTIONS-EXECUTED                        00057200
057300             PERFORM 308-APPEND-SUMMARY-TEXT                      00057300
057400         END-IF                                                   00057400
057500     END-IF.                                                      00057500
057600     ADD +1 TO ACTION-IDX.                                        00057600
057700                                                                  00057700
057800 308-APPEND-SUMMARY-TEXT.                                         00057800
057900     IF WS-EXEC-APPEND-AT + 55 < 120                              00057900
058000         MOVE WS-ACT-SUMMARY(1:55)                                00058000
058100              TO WS-EXEC-ACTIONS-TEXT(WS-EXEC-APPEND-AT:55)       00058100
058200         ADD +55 TO WS-EXEC-APPEND-AT                             00058200
058300     END-IF.                                                      00058300
058400                                                                  00058400
058500 310-WRITE-EXEC-LOG.                                              00058500
058600     ADD +1 TO WS-EXEC-SEQ-CTR.                                   00058600
058700     MOVE WS-EXEC-SEQ-CTR TO EXEC-SEQ.                            00058700
058800     MOVE RTBL-RULE-NAME(RULE-IDX) TO EXEC-RULE-NAME.             00058800
058900     MOVE WS-EML-EMAIL-ID TO EXEC-EMAIL-ID.                       00058900
059000     MOVE WS-NOW-TS-R TO EXEC-AT.                                 00059000
059100     MOVE WS-EXEC-ACTIONS-TEXT TO EXEC-ACTIONS.                   00059100
059200     MOVE WS-EXEC-SUCCESS TO EXEC-SUCCESS.                        00059200
059300     WRITE EXEC-REC.                                              00059300
059400     IF WS-EXECFILE-STATUS NOT = '00'                             00059400
059500         DISPLAY 'EML4RULE - ERROR WRITING EXEC LOG. RC:'         00059500
059600                 WS-EXECFILE-STATUS                               00059600
059700     END-IF.                                                      00059700
059800                                                                  00059800
059900 700-OPEN-FILES.                                                  00059900
060000     OPEN INPUT  EMAIL-STORE-STG-FILE.                            00060000
060100     OPEN OUTPUT EMAIL-STORE-OUT-FILE.                            00060100
060200     OPEN EXTEND RULE-EXEC-LOG-FILE.                              00060200
060300     IF WS-EXECFILE-STATUS NOT = '00'                             00060300
060400         OPEN OUTPUT RULE-EXEC-LOG-FILE                           00060400
060500     END-IF.                                                      00060500
060600     IF WS-STGFILE-STATUS NOT = '00'                              00060600
060700         DISPLAY 'EML4RULE - ERROR OPENING EMLSTG. RC:'           00060700
060800                 WS-STGFILE-STATUS                                00060800
060900         MOVE 'Y' TO WS-STGFILE-EOF                               00060900
061000         MOVE 'N' TO WS-RULE-ENGN-RETURN                          00061000
061100     END-IF.                                                      00061100
061200     IF WS-OUTFILE-STATUS NOT = '00'                              00061200
061300         DISPLAY 'EML4RULE - ERROR OPENING EMLOUT. RC:'           00061300
061400                 WS-OUTFILE-STATUS                                00061400
061500         MOVE 'Y' TO WS-STGFILE-EOF                               00061500
061600         MOVE 'N' TO WS-RULE-ENGN-RETURN                          00061600
061700     END-IF.                                                      00061700
061800                                                                  00061800
061900 730-READ-STORE-STG.                                              00061900
062000     READ EMAIL-STORE-STG-FILE INTO WS-EML-REC                    00062000
062100       AT END MOVE 'Y' TO WS-STGFILE-EOF.                         00062100
062200     EVALUATE WS-STGFILE-STATUS                                   00062200
062300        WHEN '00'                                                 00062300
062400        WHEN '04'                                                 00062400
062500             CONTINUE                                             00062500
062600        WHEN '10'                                                 00062600
062700             MOVE 'Y' TO WS-STGFILE-EOF                           00062700
062800        WHEN OTHER                                                00062800
062900             DISPLAY 'EML4RULE - EMAIL STORE READ ERROR. RC:'     00062900
063000                     WS-STGFILE-STATUS                            00063000
063100             MOVE 'Y' TO WS-STGFILE-EOF                           00063100
063200     END-EVALUATE.                                                00063200
063300                                                                  00063300
063400 740-WRITE-STORE-OUT.                                             00063400
063500     MOVE WS-EML-REC TO OUT-REC.                                  00063500
063600     WRITE OUT-REC.                                               00063600
063700     IF WS-OUTFILE-STATUS NOT = '00'                              00063700
063800         DISPLAY 'EML4RULE - EMAIL STORE WRITE ERROR. RC:'        00063800
063900                 WS-OUTFILE-STATUS                                00063900
064000     END-IF.                                                      00064000
064100                                                                  00064100
064200 790-CLOSE-FILES.                                                 00064200
064300     CLOSE EMAIL-STORE-STG-FILE                                   00064300
064400           EMAIL-STORE-OUT-FILE                                   00064400
064500           RULE-EXEC-LOG-FILE.                                    00064500
064600     DISPLAY 'EML4RULE - EMAILS PROCESSED:' WS-EMAILS-PROCESSED.  00064600
064700     DISPLAY 'EML4RULE - RULES MATCHED:   ' WS-RULES-MATCHED.     00064700
064800     DISPLAY 'EML4RULE - ACTIONS EXECUTED:' WS-ACTIONS-EXECUTED.  00064800

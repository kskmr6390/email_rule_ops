000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  EML1                                                  00000500
000600*                                                                 00000600
000700* MAIL RULE OPERATIONS - NIGHTLY BATCH DRIVER                     00000700
000800*                                                                 00000800
000900* DRIVES THE NIGHTLY MAIL-RULE RUN: LOADS NEW MAIL INTO THE       00000900
001000* EMAIL STORE (CALL EML3UPSR), RUNS THE RULE ENGINE AGAINST       00001000
001100* THE STORE (CALL EML4RULE), AND PRINTS THE RUN TOTALS.           00001100
001200*                                                                 00001200
001300* DESCENDS FROM THE SAM1/SAM3ABND TRANSACTION-UPDATE SKELETON     00001300
001400* USED BY THE SYSTEMS GROUP DEBUGGING LAB.                        00001400
001500***************************************************************** 00001500
001600*                                                                 00001600
001700* CL01  09/03/91  D.STOUT    ORIGINAL - MAIL RULE BATCH REWRITE   00001700
001800* CL02  04/17/92  D.STOUT    TKT 1140 - ADD MAX-RECORDS CEILING   00001800
001900*                            ON THE STORE-UPDATE STEP             00001900
002000* CL03  11/09/93  R.PELLETR  TKT 1402 - CLOSE RUN-REPORT EVEN IF  00002000
002100*                            EML3UPSR OR EML4RULE ABENDS OUT      00002100
002200* CL04  06/02/96  T.OKAFOR   TKT 1711 - WIDEN EML1-MAX-RECORDS TO 00002200
002300*                            9(6), SITE WAS RUNNING OVER 100 LIMIT00002300
002400* CL05  02/24/99  D.STOUT    Y2K - CURRENT-YEAR NOW 4 DIGITS,     00002400
002500*                            RECEIVED/CREATED/UPDATED TIMESTAMPS  00002500
002600*                            MOVED TO 14-DIGIT FORM IN EMAILCPY   00002600
002700* CL06  08/19/99  T.OKAFOR   TKT 1839 - ADD RETURN-CODE PAIR AND  00002700
002800*                            RUN-TOTALS DIAG DISPLAYS, OPS WANTED 00002800
002900*                            THEM IN THE SYSOUT FOR A QUICK LOOK  00002900
003000*                            WITHOUT PULLING THE PRINTED REPORT   00003000
003100***************************************************************** 00003100
003200 IDENTIFICATION DIVISION.                                         00003200
003300 PROGRAM-ID. EML1.                                                00003300
003400 AUTHOR. D.STOUT.                                                 00003400
003500 INSTALLATION. SYSTEMS GROUP - BATCH OPERATIONS.                  00003500
003600 DATE-WRITTEN. 09/03/91.                                          00003600
003700 DATE-COMPILED.                                                   00003700
003800 SECURITY. NON-CONFIDENTIAL.                                      00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER. IBM-370.                                        00004100
004200 OBJECT-COMPUTER. IBM-370.                                        00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     C01 IS TOP-OF-FORM.                                          00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700                                                                  00004700
004800     SELECT REPORT-FILE      ASSIGN TO RUNRPT                     00004800
004900            FILE STATUS  IS  WS-REPORT-STATUS.                    00004900
005000                                                                  00005000
005100***************************************************************** 00005100
005200 DATA DIVISION.                                                   00005200
005300 FILE SECTION.                                                    00005300
005400                                                                  00005400
005500 FD  REPORT-FILE                                                  00005500
005600     RECORDING MODE IS F.                                         00005600
005700 01  REPORT-RECORD              PIC X(132).                       00005700
005800                                                                  00005800
005900***************************************************************** 00005900
006000 WORKING-STORAGE SECTION.                                         00006000
006100***************************************************************** 00006100
006200*                                                                 00006200
006300 01  SYSTEM-DATE-AND-TIME.                                        00006300
006400     05  CURRENT-DATE.                                            00006400
006500         10  CURRENT-YEAR            PIC 9(4).                    00006500
006600         10  CURRENT-MONTH           PIC 9(2).                    00006600
006700         10  CURRENT-DAY             PIC 9(2).                    00006700
006800     05  CURRENT-TIME.                                            00006800
006900         10  CURRENT-HOUR            PIC 9(2).                    00006900
007000         10  CURRENT-MINUTE          PIC 9(2).                    00007000
007100         10  CURRENT-SECOND          PIC 9(2).                    00007100
007200         10  CURRENT-HNDSEC          PIC 9(2).                    00007200
007300     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.                   00007300
007400         10  CURRENT-CENTURY         PIC 9(2).                    00007400
007500         10  CURRENT-YY               PIC 9(2).                   00007500
007600         10  FILLER                   PIC 9(4).                   00007600
007700*                                                                 00007700
007800 01  WS-FIELDS.                                                   00007800
007900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00007900
008000     05  WS-RUN-MSG              PIC X(60) VALUE SPACES.          00008000
008100*                                                                 00008100
008200 01  EML1-RUN-CONTROL.                                            00008200
008300     05  EML1-MAX-RECORDS        PIC 9(6)  VALUE 000100.          00008300
008400     05  EML1-UPSR-RETURN        PIC X(1)  VALUE 'Y'.             00008400
008500         88  EML1-UPSR-OK        VALUE 'Y'.                       00008500
008600     05  EML1-RULE-RETURN        PIC X(1)  VALUE 'Y'.             00008600
008700         88  EML1-RULE-OK        VALUE 'Y'.                       00008700
008800*                                                                 00008800
008900 01  EML1-RUN-TOTALS.                                             00008900
009000     05  EML1-STORED-COUNT        PIC S9(6) COMP-3  VALUE +0.     00009000
009100     05  EML1-EMAILS-PROCESSED   PIC S9(6) COMP-3  VALUE +0.      00009100
009200     05  EML1-RULES-MATCHED      PIC S9(6) COMP-3  VALUE +0.      00009200
009300     05  EML1-ACTIONS-EXECUTED   PIC S9(6) COMP-3  VALUE +0.      00009300
009400*                                                                 00009400
009500 01  WORK-VARIABLES.                                              00009500
009600     05  I                       PIC S9(4) COMP  VALUE +0.        00009600
009700*                                                                 00009700
009800 01  RUN-RC-DIAG.                                                 00009800
009900     05  RUN-RC-UPSR             PIC X(1)  VALUE 'Y'.             00009900
010000     05  RUN-RC-RULE             PIC X(1)  VALUE 'Y'.             00010000
010100 01  RUN-RC-DIAG-R REDEFINES RUN-RC-DIAG.                         00010100
010200     05  RUN-RC-PAIR             PIC X(2).                        00010200
010300*                                                                 00010300
010400 01  EML1-RUN-TOTALS-R REDEFINES EML1-RUN-TOTALS                  00010400
010500                        PIC X(16).                                00010500
010600*                                                                 00010600
010700*        *******************                                      00010700
010800*            report lines                                         00010800
010900*        *******************                                      00010900
011000 01  RPT-HEADER1.                                                 00011000
011100     05  FILLER                     PIC X(40)                     00011100
011200               VALUE 'MAIL RULE BATCH RUN                DATE: '. 00011200
011300     05  RPT-MM                     PIC 99.                       00011300
011400     05  FILLER                     PIC X     VALUE '/'.          00011400
011500     05  RPT-DD                     PIC 99.                       00011500
011600     05  FILLER                     PIC X     VALUE '/'.          00011600
011700     05  RPT-YY                     PIC 99.                       00011700
011800     05  FILLER                     PIC X(20)                     00011800
011900                    VALUE ' (mm/dd/yy)   TIME: '.                 00011900
012000     05  RPT-HH                     PIC 99.                       00012000
012100     05  FILLER                     PIC X     VALUE ':'.          00012100
012200     05  RPT-MIN                    PIC 99.                       00012200
012300     05  FILLER                     PIC X     VALUE ':'.          00012300
012400     05  RPT-SS                     PIC 99.                       00012400
012500     05  FILLER                     PIC X(55) VALUE SPACES.       00012500
012600 01  RPT-PROGRESS-LINE.                                           00012600
012700     05  RPT-PROGRESS-TEXT          PIC X(80)  VALUE SPACES.      00012700
012800     05  FILLER                     PIC X(52) VALUE SPACES.       00012800
012900 01  RPT-STATS-HDR1.                                              00012900
013000     05  FILLER PIC X(26) VALUE 'Run Totals:               '.     00013000
013100     05  FILLER PIC X(106) VALUE SPACES.                          00013100
013200 01  RPT-STATS-DETAIL.                                            00013200
013300     05  RPT-STATS-LABEL     PIC X(18) VALUE SPACES.              00013300
013400     05  RPT-STATS-VALUE     PIC ZZZ,ZZ9.                         00013400
013500     05  FILLER              PIC X(107)   VALUE SPACES.           00013500
013600 01  RPT-COMPLETE-LINE.                                           00013600
013700     05  FILLER PIC X(28) VALUE 'EML1 RUN COMPLETE.'.             00013700
013800     05  FILLER PIC X(104) VALUE SPACES.                          00013800
013900*                                                                 00013900
014000***************************************************************** 00014000
014100 PROCEDURE DIVISION.                                              00014100
014200***************************************************************** 00014200
014300                                                                  00014300
014400 000-MAIN.                                                        00014400
014500     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      00014500
014600     ACCEPT CURRENT-TIME FROM TIME.                               00014600
014700     DISPLAY 'EML1 STARTED DATE = ' CURRENT-MONTH '/'             00014700
014800            CURRENT-DAY '/' CURRENT-YY '  (mm/dd/yy)'.            00014800
014900     DISPLAY '            TIME = ' CURRENT-HOUR ':'               00014900
015000            CURRENT-MINUTE ':' CURRENT-SECOND.                    00015000
015100                                                                  00015100
015200     PERFORM 700-OPEN-FILES.                                      00015200
015300     PERFORM 800-INIT-REPORT.                                     00015300
015400                                                                  00015400
015500     PERFORM 705-INIT-STORES.                                     00015500
015600                                                                  00015600
015700     MOVE 'Loading incoming mail into the email store...'         00015700
015800         TO RPT-PROGRESS-TEXT.                                    00015800
015900     PERFORM 810-REPORT-PROGRESS.                                 00015900
016000     CALL 'EML3UPSR' USING EML1-MAX-RECORDS, EML1-STORED-COUNT,   00016000
016100                           EML1-UPSR-RETURN.                      00016100
016200     CANCEL 'EML3UPSR'.                                           00016200
016300     IF NOT EML1-UPSR-OK                                          00016300
016400         MOVE 'Email store update reported errors - continuing'   00016400
016500             TO RPT-PROGRESS-TEXT                                 00016500
016600         PERFORM 810-REPORT-PROGRESS                              00016600
016700     END-IF.                                                      00016700
016800                                                                  00016800
016900     MOVE 'Running the mail rule engine against the store...'     00016900
017000         TO RPT-PROGRESS-TEXT.                                    00017000
017100     PERFORM 810-REPORT-PROGRESS.                                 00017100
017200     CALL 'EML4RULE' USING EML1-EMAILS-PROCESSED,                 00017200
017300                           EML1-RULES-MATCHED,                    00017300
017400                           EML1-ACTIONS-EXECUTED,                 00017400
017500                           EML1-RULE-RETURN.                      00017500
017600     CANCEL 'EML4RULE'.                                           00017600
017700     IF NOT EML1-RULE-OK                                          00017700
017800         MOVE 'Rule engine reported errors - continuing'          00017800
017900             TO RPT-PROGRESS-TEXT                                 00017900
018000         PERFORM 810-REPORT-PROGRESS                              00018000
018100     END-IF.                                                      00018100
018200                                                                  00018200
018300     MOVE EML1-UPSR-RETURN TO RUN-RC-UPSR.                        00018300
018400     MOVE EML1-RULE-RETURN TO RUN-RC-RULE.                        00018400
018500     DISPLAY 'EML1 - SUBPROGRAM RETURN CODE PAIR: ' RUN-RC-PAIR.  00018500
018600                                                                  00018600
018700     PERFORM 850-REPORT-RUN-STATS.                                00018700
018800     PERFORM 790-CLOSE-FILES.                                     00018800
018900                                                                  00018900
019000     GOBACK.                                                      00019000
019100                                                                  00019100
019200 700-OPEN-FILES.                                                  00019200
019300     OPEN OUTPUT REPORT-FILE.                                     00019300
019400     IF WS-REPORT-STATUS NOT = '00'                               00019400
019500       DISPLAY 'ERROR OPENING RUN-REPORT FILE. RC:'               00019500
019600               WS-REPORT-STATUS                                   00019600
019700       DISPLAY 'Terminating Program due to File Error'            00019700
019800       MOVE 16 TO RETURN-CODE                                     00019800
019900     END-IF.                                                      00019900
020000                                                                  00020000
020100 705-INIT-STORES.                                                 00020100
020200*    THE EMAIL STORE AND AUDIT LOG ARE CREATED BY EML3UPSR AND    00020200
020300*    EML4RULE THE FIRST TIME THEY OPEN THEIR FILES OUTPUT/EXTEND; 00020300
020400*    NOTHING FURTHER TO PREPARE HERE.                             00020400
020500     MOVE 'Email store and audit log ready' TO RPT-PROGRESS-TEXT. 00020500
020600     PERFORM 810-REPORT-PROGRESS.                                 00020600
020700                                                                  00020700
020800 790-CLOSE-FILES.                                                 00020800
020900     MOVE 'EML1 RUN COMPLETE.' TO RPT-PROGRESS-TEXT.              00020900
021000     WRITE REPORT-RECORD FROM RPT-COMPLETE-LINE AFTER 2.          00021000
021100     CLOSE REPORT-FILE.                                           00021100
021200                                                                  00021200
021300 800-INIT-REPORT.                                                 00021300
021400     MOVE CURRENT-YY     TO RPT-YY.                               00021400
021500     MOVE CURRENT-MONTH  TO RPT-MM.                               00021500
021600     MOVE CURRENT-DAY    TO RPT-DD.                               00021600
021700     MOVE CURRENT-HOUR   TO RPT-HH.                               00021700
021800     MOVE CURRENT-MINUTE TO RPT-MIN.                              00021800
021900     MOVE CURRENT-SECOND TO RPT-SS.                               00021900
022000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00022000
022100                                                                  00022100
022200 810-REPORT-PROGRESS.                                             00022200
022300     WRITE REPORT-RECORD FROM RPT-PROGRESS-LINE AFTER 1.          00022300
022400                                                                  00022400
022500 850-REPORT-RUN-STATS.                                            00022500
022600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00022600
022700                                                                  00022700
022800     MOVE 'EMAILS PROCESSED: ' TO RPT-STATS-LABEL.                00022800
022900     MOVE EML1-EMAILS-PROCESSED TO RPT-STATS-VALUE.               00022900
023000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00023000
023100                                                                  00023100
023200     MOVE 'RULES MATCHED:    ' TO RPT-STATS-LABEL.                00023200
023300     MOVE EML1-RULES-MATCHED TO RPT-STATS-VALUE.                  00023300
023400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00023400
023500                                                                  00023500
023600     MOVE 'ACTIONS EXECUTED: ' TO RPT-STATS-LABEL.                00023600
023700     MOVE EML1-ACTIONS-EXECUTED TO RPT-STATS-VALUE.               00023700
023800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00023800
023900                                                                  00023900
024000     DISPLAY 'EML1 - RUN TOTALS DIAG: ' EML1-RUN-TOTALS-R.        00024000
